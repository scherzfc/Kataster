000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.       KATSORT.                                               
000300 AUTHOR.           R. FERNANDEZ VIDELA.                                   
000400 INSTALLATION.     CATASTRO - DPTO. SISTEMAS.                             
000500 DATE-WRITTEN.     14/06/1991.                                            
000600 DATE-COMPILED.                                                           
000700 SECURITY.         USO INTERNO - DPTO. SISTEMAS - CATASTRO.               
000800                                                                          
000900****************************************************************          
001000*    KATASTER-SORTER                                          *           
001100*                                                              *          
001200*  ESTE PROGRAMA PROCESA EL INDICE DE PAGINAS DE UN LOTE       *          
001300*  NOCTURNO DE EXPEDIENTES CATASTRALES (FORTFUHRUNGSFAELLE),   *          
001400*  ARMANDO PAQUETES POR FFN, CLASIFICANDOLOS EN STANDARD O     *          
001500*  SONDERFALL Y GRABANDO TRES ARCHIVOS DE SALIDA MAS UN        *          
001600*  REPORTE DE ESTADISTICAS DE CIERRE.                          *          
001700*                                                              *          
001800*  FUNCIONALIDADES PRINCIPALES:                                *          
001900*  - LEE EL INDICE DE PAGINAS (PAGES-IN) EN SU ORDEN ORIGINAL. *          
002000*  - ARMA LOS PAQUETES POR CORTE DE HAUPTSEITE / FOLGESEITE    *          
002100*    Y CONTINUIDAD DE FFN.                                     *          
002200*  - DETERMINA EL AKZ DOMINANTE DEL LOTE Y CORRIGE LAS PAGINAS *          
002300*    QUE TRAEN UN AKZ DISTINTO.                                *          
002400*  - ORDENA LOS PAQUETES STANDARD POR GB-BLATT Y FFN Y LOS     *          
002500*    GRABA CON DECKBLATT EN STANDARD-OUT Y COMBINED-OUT.       *          
002600*  - GRABA LOS PAQUETES SONDERFALL, EN EL ORDEN EN QUE SE      *          
002700*    DETECTARON, EN SONDER-OUT Y COMBINED-OUT.                 *          
002800*  - EMITE EL REPORTE DE ESTADISTICAS (REPORT-OUT) CON LOS     *          
002900*    TOTALES DEL LOTE Y UNA LINEA POR PAQUETE.                 *          
003000*                                                              *          
003100*  NO SE USA SORT NI ACCESO INDEXADO. EL ORDENAMIENTO DE LOS   *          
003200*  PAQUETES STANDARD SE RESUELVE POR INSERCION SOBRE UNA TABLA *          
003300*  EN MEMORIA (VER TAB-ORDEN-ESTANDAR EN WORKING-STORAGE).     *          
003400****************************************************************          
003500*    HISTORIA DE CAMBIOS                                                  
003600*    ------------------                                                   
003700*    14/06/1991 RFV TCK-0118 VERSION INICIAL - LECTURA Y CARGA            
003800*               DE LA TABLA DE PAGINAS.                                   
003900*    02/09/1991 RFV TCK-0124 AGREGADO CONTROL DE GB-BLATT UNICO           
004000*               POR PAQUETE.                                              
004100*    20/01/1992 RFV TCK-0139 CORREGIDO EL CORTE DE PAQUETE                
004200*               CUANDO LA PAGINA NO TRAE FFN.                             
004300*    11/05/1993 MCS TCK-0201 AGREGADO EL CONTEO Y LA DETECCION            
004400*               DEL AKZ DOMINANTE DEL LOTE.                               
004500*    03/03/1994 MCS TCK-0214 CORREGIDA LA COMPARACION ALFABETICA          
004600*               USADA PARA DESEMPATAR EL AKZ DOMINANTE.                   
004700*    19/11/1994 MCS TCK-0233 SEPARADO EL STREAM SONDERFALL DEL            
004800*               STREAM STANDARD.                                          
004900*    08/02/1995 HLB TCK-0257 AGREGADO EL ARCHIVO COMBINADO                
005000*               (DDECOMB) CON AMBOS STREAMS.                              
005100*    14/07/1996 HLB TCK-0298 AGREGADO EL ORDEN DE SALIDA DE LOS           
005200*               PAQUETES STANDARD POR GB-BLATT Y FFN.                     
005300*    02/12/1996 HLB TCK-0312 AGREGADO EL REPORTE DE ESTADISTICAS          
005400*               DE CIERRE (REPORT-OUT).                                   
005500*    25/04/1997 HLB TCK-0334 CORREGIDO EL CONTEO DE PAGINAS DE            
005600*               LOS PAQUETES SONDERFALL EN EL REPORTE.                    
005700*    16/09/1997 RFV TCK-0355 AGREGADA LA VALIDACION DE SECUENCIA          
005800*               ASCENDENTE DE PGX-SEQ (SEQ FEHLER).                       
005900*    30/01/1998 RFV TCK-0378 AMPLIADA LA TABLA DE PAQUETES A              
006000*               1000 ENTRADAS.                                            
006100*    11/06/1998 MCS TCK-0401 REVISION ANIO 2000 - FECHA DE                
006200*               PROCESO LLEVADA A 4 DIGITOS DE ANIO.                      
006300*    14/09/1998 MCS TCK-0402 REVISION ANIO 2000 - REVISADO EL             
006400*               ENCABEZADO DEL REPORTE PARA EL NUEVO FORMATO              
006500*               DE FECHA.                                                 
006600*    19/01/1999 MCS TCK-0415 REVISION ANIO 2000 - PRUEBAS DE              
006700*               CORTE DE SIGLO SOBRE EL ARCHIVO DDENTRA.                  
006800*    07/07/1999 HLB TCK-0437 CORREGIDA LA BANDERA DE AKZ                  
006900*               CORREGIDO EN EL REGISTRO DE DECKBLATT.                    
007000*    23/03/2000 HLB TCK-0462 AGREGADO AL REPORTE EL CONTADOR DE           
007100*               CORRECCIONES DE AKZ DEL LOTE.                             
007200*    17/10/2001 RFV TCK-0588 AJUSTADO EL LARGO DEL CAMPO FFN A            
007300*               12 POSICIONES POR PEDIDO DE CATASTRO CENTRAL.             
007400*    05/04/2002 RFV TCK-0702 REVISION GENERAL PREVIA AL PASE A            
007500*               PRODUCCION DEFINITIVA.                                    
007600****************************************************************          
007700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
007800 ENVIRONMENT DIVISION.                                                    
007900 CONFIGURATION SECTION.                                                   
008000                                                                          
008100 INPUT-OUTPUT SECTION.                                                    
008200 FILE-CONTROL.                                                            
008300                                                                          
008400     SELECT PAGES-IN    ASSIGN DDENTRA                                    
008500     FILE STATUS IS FS-PAGES-IN.                                          
008600                                                                          
008700     SELECT STANDARD-OUT ASSIGN DDESTD                                    
008800     FILE STATUS IS FS-STANDARD.                                          
008900                                                                          
009000     SELECT SONDER-OUT   ASSIGN DDESOND                                   
009100     FILE STATUS IS FS-SONDER.                                            
009200                                                                          
009300     SELECT COMBINED-OUT ASSIGN DDECOMB                                   
009400     FILE STATUS IS FS-COMBINED.                                          
009500                                                                          
009600     SELECT REPORT-OUT   ASSIGN DDREPORT                                  
009700     FILE STATUS IS FS-REPORTE.                                           
009800                                                                          
009900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
010000 DATA DIVISION.                                                           
010100 FILE SECTION.                                                            
010200                                                                          
010300 FD  PAGES-IN                                                             
010400     BLOCK CONTAINS 0 RECORDS                                             
010500     RECORDING MODE IS F.                                                 
010600 01  REG-PAGES-IN         PIC X(80).                                      
010700                                                                          
010800 FD  STANDARD-OUT                                                         
010900     BLOCK CONTAINS 0 RECORDS                                             
011000     RECORDING MODE IS F.                                                 
011100 01  REG-STANDARD         PIC X(80).                                      
011200                                                                          
011300 FD  SONDER-OUT                                                           
011400     BLOCK CONTAINS 0 RECORDS                                             
011500     RECORDING MODE IS F.                                                 
011600 01  REG-SONDER           PIC X(80).                                      
011700                                                                          
011800 FD  COMBINED-OUT                                                         
011900     BLOCK CONTAINS 0 RECORDS                                             
012000     RECORDING MODE IS F.                                                 
012100 01  REG-COMBINED         PIC X(80).                                      
012200                                                                          
012300 FD  REPORT-OUT                                                           
012400     BLOCK CONTAINS 0 RECORDS                                             
012500     RECORDING MODE IS F.                                                 
012600 01  REG-REPORTE          PIC X(132).                                     
012700                                                                          
012800 WORKING-STORAGE SECTION.                                                 
012900*=======================                                                  
013000                                                                          
013100*---- ARCHIVOS ---------------------------------------------------        
013200 77  FS-PAGES-IN            PIC XX         VALUE SPACES.                  
013300 77  FS-STANDARD            PIC XX         VALUE SPACES.                  
013400 77  FS-SONDER              PIC XX         VALUE SPACES.                  
013500 77  FS-COMBINED            PIC XX         VALUE SPACES.                  
013600 77  FS-REPORTE             PIC XX         VALUE SPACES.                  
013700                                                                          
013800 77  WS-STATUS-FIN          PIC X          VALUE 'N'.                     
013900     88  WS-FIN-LECTURA                    VALUE 'Y'.                     
014000     88  WS-NO-FIN-LECTURA                 VALUE 'N'.                     
014100                                                                          
014200*---- BANDERAS DE VALIDACION DE LA PAGINA ACTUAL -----------------        
014300 77  WS-FLAG-FFN-PAG        PIC X          VALUE 'N'.                     
014400     88  WS-FFN-ACTUAL-OK                  VALUE 'S'.                     
014500     88  WS-FFN-ACTUAL-NO                  VALUE 'N'.                     
014600                                                                          
014700 77  WS-FLAG-SEQ-PAG        PIC X          VALUE 'O'.                     
014800     88  WS-SEQ-ERROR-PAG                  VALUE 'E'.                     
014900     88  WS-SEQ-OK-PAG                     VALUE 'O'.                     
015000                                                                          
015100*---- BANDERAS DEL ORDENAMIENTO POR INSERCION --------------------        
015200 77  WS-FLAG-PAQ-CMP        PIC X          VALUE 'E'.                     
015300     88  WS-PAQ-K-MAYOR                    VALUE 'M'.                     
015400     88  WS-PAQ-K-MENOR-IGUAL               VALUE 'E'.                    
015500                                                                          
015600 77  WS-FLAG-DESPLAZAR      PIC X          VALUE 'N'.                     
015700     88  WS-SIGUE-DESPLAZANDO               VALUE 'S'.                    
015800     88  WS-PARAR-DESPLAZAR                 VALUE 'N'.                    
015900                                                                          
016000 77  WS-FLAG-AKZ-HALLADO    PIC X          VALUE 'N'.                     
016100     88  WS-AKZ-HALLADO                     VALUE 'S'.                    
016200     88  WS-AKZ-NO-HALLADO                  VALUE 'N'.                    
016300                                                                          
016400*---- CONTADORES Y ACUMULADORES (TODOS COMP) ---------------------        
016500 77  WS-TOTAL-PAGINAS       PIC 9(05) COMP  VALUE ZERO.                   
016600 77  WS-ULT-SEQ-OK          PIC 9(05) COMP  VALUE ZERO.                   
016700 77  WS-CANT-PAQ            PIC 9(04) COMP  VALUE ZERO.                   
016800 77  WS-PAQ-ACTUAL          PIC 9(04) COMP  VALUE ZERO.                   
016900 77  WS-CANT-AKZVAL         PIC 9(04) COMP  VALUE ZERO.                   
017000 77  WS-AKZ-MAX-CANT        PIC 9(05) COMP  VALUE ZERO.                   
017100 77  WS-AKZ-MISMATCH        PIC 9(05) COMP  VALUE ZERO.                   
017200 77  WS-CANT-STD            PIC 9(04) COMP  VALUE ZERO.                   
017300 77  WS-CANT-SONDER         PIC 9(04) COMP  VALUE ZERO.                   
017400 77  WS-CANT-ORD            PIC 9(04) COMP  VALUE ZERO.                   
017500 77  WS-COVER-STD           PIC 9(04) COMP  VALUE ZERO.                   
017600 77  WS-COVER-SONDER        PIC 9(04) COMP  VALUE ZERO.                   
017700                                                                          
017800*---- SUBINDICES DEL ORDENAMIENTO POR INSERCION (TODOS COMP) -----        
017900 77  WS-I                   PIC 9(04) COMP  VALUE ZERO.                   
018000 77  WS-J                   PIC 9(04) COMP  VALUE ZERO.                   
018100 77  WS-K                   PIC 9(04) COMP  VALUE ZERO.                   
018200 77  WS-TEMP-IDX            PIC 9(04) COMP  VALUE ZERO.                   
018300 77  WS-K-PAQ               PIC 9(04) COMP  VALUE ZERO.                   
018400 77  WS-PAQ-SEL             PIC 9(04) COMP  VALUE ZERO.                   
018500                                                                          
018600*---- AKZ DOMINANTE DEL LOTE -------------------------------------        
018700 77  WS-AKZ-DOMINANTE       PIC X(17)       VALUE SPACES.                 
018800                                                                          
018900*---- FECHA DE PROCESO (REVISADA TCK-0401/0402 - ANIO 2000) ------        
019000 01  WS-FECHA-SISTEMA       PIC 9(08)       VALUE ZEROS.                  
019100 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.                       
019200     03  WS-FSIS-AAAA       PIC 9(04).                                    
019300     03  WS-FSIS-MM         PIC 9(02).                                    
019400     03  WS-FSIS-DD         PIC 9(02).                                    
019500                                                                          
019600*---- LINEA GENERICA DE IMPRESION Y SEPARADOR --------------------        
019700 01  WS-LINEA-REPORTE       PIC X(132)      VALUE SPACES.                 
019800 77  WS-LINE2               PIC X(132)      VALUE ALL '-'.                
019900                                                                          
020000*---- VISTA DE ENCABEZADO SOBRE WS-LINEA-REPORTE -----------------        
020100 01  WS-LINEA-CAB REDEFINES WS-LINEA-REPORTE.                             
020200     03  WS-CAB-TITULO      PIC X(62).                                    
020300     03  WS-CAB-ETQ         PIC X(06).                                    
020400     03  WS-CAB-PAGINA      PIC 9(03).                                    
020500     03  FILLER             PIC X(61).                                    
020600                                                                          
020700*---- VISTA DE LINEA DE TOTAL NUMERICO ---------------------------        
020800 01  WS-LINEA-TOT REDEFINES WS-LINEA-REPORTE.                             
020900     03  WS-TOT-ETIQUETA    PIC X(26).                                    
021000     03  FILLER             PIC X(04).                                    
021100     03  WS-TOT-VALOR       PIC ZZZZ9.                                    
021200     03  FILLER             PIC X(97).                                    
021300                                                                          
021400*---- VISTA DE LINEA DE TOTAL ALFANUMERICO (KATASTER-AKZ) --------        
021500 01  WS-LINEA-TOT-AKZ REDEFINES WS-LINEA-REPORTE.                         
021600     03  WS-TOTAKZ-ETIQUETA PIC X(26).                                    
021700     03  FILLER             PIC X(04).                                    
021800     03  WS-TOTAKZ-VALOR    PIC X(17).                                    
021900     03  FILLER             PIC X(85).                                    
022000                                                                          
022100*---- VISTA DE DETALLE DE PAQUETE STANDARD -----------------------        
022200 01  WS-LINEA-DET-STD REDEFINES WS-LINEA-REPORTE.                         
022300     03  FILLER             PIC X(01).                                    
022400     03  WS-DET-ETQ-PAQ     PIC X(06).                                    
022500     03  WS-DET-PAQ-NRO     PIC ZZZ9.                                     
022600     03  FILLER             PIC X(02).                                    
022700     03  WS-DET-ETQ-GB      PIC X(09).                                    
022800     03  WS-DET-GBBLA       PIC ZZZZZ9.                                   
022900     03  FILLER             PIC X(02).                                    
023000     03  WS-DET-ETQ-FFN     PIC X(04).                                    
023100     03  WS-DET-FFN         PIC X(12).                                    
023200     03  FILLER             PIC X(02).                                    
023300     03  WS-DET-ETQ-SEITEN  PIC X(07).                                    
023400     03  WS-DET-CANT-PAG    PIC ZZZ9.                                     
023500     03  FILLER             PIC X(73).                                    
023600                                                                          
023700*---- VISTA DE DETALLE DE PAQUETE SONDERFALL ---------------------        
023800 01  WS-LINEA-DET-SONDER REDEFINES WS-LINEA-REPORTE.                      
023900     03  FILLER             PIC X(01).                                    
024000     03  WS-SON-ETQ-PAQ     PIC X(06).                                    
024100     03  WS-SON-PAQ-NRO     PIC ZZZ9.                                     
024200     03  FILLER             PIC X(02).                                    
024300     03  WS-SON-ETQ-GB      PIC X(09).                                    
024400     03  WS-SON-GBBLA       PIC ZZZZZ9.                                   
024500     03  FILLER             PIC X(02).                                    
024600     03  WS-SON-ETQ-FFN     PIC X(04).                                    
024700     03  WS-SON-FFN         PIC X(12).                                    
024800     03  FILLER             PIC X(02).                                    
024900     03  WS-SON-ETQ-SEITEN  PIC X(07).                                    
025000     03  WS-SON-CANT-PAG    PIC ZZZ9.                                     
025100     03  FILLER             PIC X(02).                                    
025200     03  WS-SON-ETQ-RAZON   PIC X(07).                                    
025300     03  WS-SON-RAZON-TXT   PIC X(28).                                    
025400     03  FILLER             PIC X(36).                                    
025500                                                                          
025600*//////////////////////////////////////////////////////////////           
025700*     COPY PGM60PGX.                                                      
025800**********************************************************                
025900*    LAYOUT REGISTRO DE ENTRADA - INDICE DE PAGINAS         *             
026000*    ARCHIVO PAGES-IN - LARGO FIJO 80 BYTES                 *             
026100**********************************************************                
026200 01  PGX-REGISTRO.                                                        
026300*    NUMERO DE PAGINA ORIGINAL. DEBE VENIR ASCENDENTE.                    
026400     03  PGX-SEQ             PIC 9(05)    VALUE ZEROS.                    
026500*    FORTFUHRUNGSFALLNUMMER (FFN). BLANCOS = FALTANTE.                    
026600     03  PGX-FFN             PIC X(12)    VALUE SPACES.                   
026700*    GRUNDBUCHBLATT (GB-BLATT). 000000 = FALTANTE.                        
026800     03  PGX-GBBLA           PIC 9(06)    VALUE ZEROS.                    
026900*    ANTRAGSKENNZEICHEN (AKZ). BLANCOS = FALTANTE.                        
027000     03  PGX-AKZ             PIC X(17)    VALUE SPACES.                   
027100*    H = HAUPTSEITE   F = FOLGESEITE                                      
027200     03  PGX-TIPO-PAG        PIC X(01)    VALUE SPACE.                    
027300         88  PGX-ES-HAUPTSEITE             VALUE 'H'.                     
027400         88  PGX-ES-FOLGESEITE             VALUE 'F'.                     
027500     03  FILLER              PIC X(39)    VALUE SPACES.                   
027600                                                                          
027700*//////////////////////////////////////////////////////////////           
027800*     COPY PGM60SAL.                                                      
027900**********************************************************                
028000*    LAYOUT REGISTRO DE SALIDA - COMUN A STANDARD-OUT,      *             
028100*    SONDER-OUT Y COMBINED-OUT. LARGO FIJO 80 BYTES.        *             
028200**********************************************************                
028300 01  SAL-REGISTRO.                                                        
028400*    D = DECKBLATT   P = PAGINA                                           
028500     03  SAL-TIPO-REG        PIC X(01)    VALUE SPACE.                    
028600         88  SAL-ES-DECKBLATT              VALUE 'D'.                     
028700         88  SAL-ES-PAGINA                 VALUE 'P'.                     
028800*    S = STANDARD    X = SONDERFALL                                       
028900     03  SAL-STREAM          PIC X(01)    VALUE SPACE.                    
029000         88  SAL-STREAM-STANDARD           VALUE 'S'.                     
029100         88  SAL-STREAM-SONDERFALL         VALUE 'X'.                     
029200*    NUMERO DE PAQUETE DENTRO DEL STREAM - REINICIA EN 0001.              
029300     03  SAL-PKG-NO          PIC 9(04)    VALUE ZEROS.                    
029400     03  SAL-GBBLA           PIC 9(06)    VALUE ZEROS.                    
029500     03  SAL-FFN             PIC X(12)    VALUE SPACES.                   
029600*    00000 EN LOS REGISTROS DE DECKBLATT.                                 
029700     03  SAL-SEQ             PIC 9(05)    VALUE ZEROS.                    
029800     03  SAL-AKZ             PIC X(17)    VALUE SPACES.                   
029900*    K = EL AKZ DE ESTA PAGINA FUE CORREGIDO AL DOMINANTE.                
030000     03  SAL-AKZ-FLAG        PIC X(01)    VALUE SPACE.                    
030100         88  SAL-AKZ-CORREGIDO             VALUE 'K'.                     
030200     03  FILLER              PIC X(33)    VALUE SPACES.                   
030300                                                                          
030400*//////////////////////////////////////////////////////////////           
030500*     COPY PGM60TAB.                                                      
030600**********************************************************                
030700*    TABLAS EN MEMORIA PARA EL ARMADO Y ORDENAMIENTO DE     *             
030800*    PAQUETES. NO SE USA SORT NI ACCESO INDEXADO.           *             
030900**********************************************************                
031000 77  WS-MAX-PAGINAS          PIC 9(05) COMP  VALUE 9999.                  
031100 77  WS-MAX-PAQUETES         PIC 9(04) COMP  VALUE 1000.                  
031200 77  WS-MAX-AKZVAL           PIC 9(04) COMP  VALUE 0200.                  
031300                                                                          
031400*    TAB-PAG - UNA ENTRADA POR PAGINA, EN ORDEN FISICO DE                 
031500*    LECTURA (NO ES EL VALOR DE PGX-SEQ).                                 
031600 01  TAB-PAGINAS.                                                         
031700     03  TAB-PAG             OCCURS 9999 TIMES                            
031800                              INDEXED BY IX-PAG.                          
031900         05  TP-SEQ          PIC 9(05).                                   
032000         05  TP-FFN          PIC X(12).                                   
032100         05  TP-GBBLA        PIC 9(06).                                   
032200         05  TP-AKZ-ORIG     PIC X(17).                                   
032300         05  TP-AKZ-EFEC     PIC X(17).                                   
032400         05  TP-TIPO-PAG     PIC X(01).                                   
032500         05  TP-FLAG-K       PIC X(01).                                   
032600         05  TP-PAQ-NRO      PIC 9(04) COMP.                              
032700         05  FILLER          PIC X(08).                                   
032800                                                                          
032900*    TAB-PAQ - UNA ENTRADA POR PAQUETE (CORRIDA DE PAGINAS                
033000*    CON LA MISMA FFN).                                                   
033100 01  TAB-PAQUETES.                                                        
033200     03  TAB-PAQ             OCCURS 1000 TIMES                            
033300                              INDEXED BY IX-PAQ.                          
033400         05  TQ-FFN          PIC X(12).                                   
033500         05  TQ-FFN-OK       PIC X(01).                                   
033600             88  TQ-FFN-PRESENTE           VALUE 'S'.                     
033700             88  TQ-FFN-FALTANTE           VALUE 'N'.                     
033800         05  TQ-GBBLA        PIC 9(06).                                   
033900         05  TQ-GB-DISTINT   PIC 9(01) COMP.                              
034000         05  TQ-SEQ-ERR      PIC X(01).                                   
034100             88  TQ-HUBO-ERROR-SEQ         VALUE 'S'.                     
034200*        RANGO FISICO (INDICE DE TAB-PAG) DE ESTE PAQUETE.                
034300         05  TQ-PRIMER-IDX   PIC 9(05) COMP.                              
034400         05  TQ-ULTIMO-IDX   PIC 9(05) COMP.                              
034500         05  TQ-CANT-PAG     PIC 9(05) COMP.                              
034600*        S = STANDARD   X = SONDERFALL                                    
034700         05  TQ-TIPO         PIC X(01).                                   
034800             88  TQ-ES-STANDARD            VALUE 'S'.                     
034900             88  TQ-ES-SONDERFALL          VALUE 'X'.                     
035000*        1=FFN FEHLT 2=GB-BLATT FEHLT 3=GB-BLATT UNEINDEUTIG              
035100*        4=SEQ FEHLER                                                     
035200         05  TQ-RAZON        PIC X(01).                                   
035300         05  FILLER          PIC X(10).                                   
035400                                                                          
035500*    TAB-AKZ - FRECUENCIA DE CADA VALOR DE AKZ NO BLANCO.                 
035600*    LIMITADA A WS-CANT-AKZVAL PARA QUE EL BARRIDO DE 2400/2410           
035700*    NO RECORRA ENTRADAS TODAVIA NO CARGADAS.                             
035800 01  TAB-AKZVAL.                                                          
035900     03  TAB-AKZ             OCCURS 1 TO 0200 TIMES                       
036000                              DEPENDING ON WS-CANT-AKZVAL                 
036100                              INDEXED BY IX-AKZ.                          
036200         05  TA-VALOR        PIC X(17).                                   
036300         05  TA-CANTIDAD     PIC 9(05) COMP.                              
036400         05  FILLER          PIC X(08).                                   
036500                                                                          
036600*    TAB-ORD - ORDEN DE SALIDA DE LOS PAQUETES STANDARD. CADA             
036700*    ENTRADA APUNTA (POR INDICE) A TAB-PAQ.                               
036800 01  TAB-ORDEN-ESTANDAR.                                                  
036900     03  TAB-ORD             OCCURS 1000 TIMES                            
037000                              INDEXED BY IX-ORD.                          
037100         05  TO-PAQ-IDX      PIC 9(04) COMP.                              
037200         05  FILLER          PIC X(04).                                   
037300                                                                          
037400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
037500 PROCEDURE DIVISION.                                                      
037600                                                                          
037700 MAIN-PROGRAM-I.                                                          
037800                                                                          
037900     PERFORM 1000-INICIO-I THRU 1000-INICIO-F.                            
038000     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F                           
038100                           UNTIL WS-FIN-LECTURA.                          
038200     PERFORM 3000-CLASIFICAR-PAQUETES-I                                   
038300                           THRU 3000-CLASIFICAR-PAQUETES-F.               
038400     PERFORM 4000-DETERMINAR-AKZ-DOM-I                                    
038500                           THRU 4000-DETERMINAR-AKZ-DOM-F.                
038600     PERFORM 4500-CORREGIR-AKZ-I THRU 4500-CORREGIR-AKZ-F.                
038700     PERFORM 5000-ORDENAR-ESTANDAR-I                                      
038800                           THRU 5000-ORDENAR-ESTANDAR-F.                  
038900     PERFORM 6000-ESCRIBIR-ESTANDAR-I                                     
039000                           THRU 6000-ESCRIBIR-ESTANDAR-F.                 
039100     PERFORM 6500-ESCRIBIR-SONDERFALL-I                                   
039200                           THRU 6500-ESCRIBIR-SONDERFALL-F.               
039300     PERFORM 7000-REPORTE-I THRU 7000-REPORTE-F.                          
039400     PERFORM 9999-FINAL-I  THRU 9999-FINAL-F.                             
039500                                                                          
039600 MAIN-PROGRAM-F. GOBACK.                                                  
039700                                                                          
039800                                                                          
039900*-----------------------------------------------------------------        
040000 1000-INICIO-I.                                                           
040100                                                                          
040200     ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD.                          
040300     SET WS-NO-FIN-LECTURA TO TRUE.                                       
040400                                                                          
040500     OPEN INPUT PAGES-IN.                                                 
040600     IF FS-PAGES-IN IS NOT EQUAL '00'                                     
040700        DISPLAY '* ERROR EN OPEN PAGES-IN = ' FS-PAGES-IN                 
040800        MOVE 9999 TO RETURN-CODE                                          
040900        SET WS-FIN-LECTURA TO TRUE                                        
041000     END-IF.                                                              
041100                                                                          
041200     OPEN OUTPUT STANDARD-OUT.                                            
041300     IF FS-STANDARD IS NOT EQUAL '00'                                     
041400        DISPLAY '* ERROR EN OPEN STANDARD-OUT = ' FS-STANDARD             
041500        MOVE 9999 TO RETURN-CODE                                          
041600        SET WS-FIN-LECTURA TO TRUE                                        
041700     END-IF.                                                              
041800                                                                          
041900     OPEN OUTPUT SONDER-OUT.                                              
042000     IF FS-SONDER IS NOT EQUAL '00'                                       
042100        DISPLAY '* ERROR EN OPEN SONDER-OUT = ' FS-SONDER                 
042200        MOVE 9999 TO RETURN-CODE                                          
042300        SET WS-FIN-LECTURA TO TRUE                                        
042400     END-IF.                                                              
042500                                                                          
042600     OPEN OUTPUT COMBINED-OUT.                                            
042700     IF FS-COMBINED IS NOT EQUAL '00'                                     
042800        DISPLAY '* ERROR EN OPEN COMBINED-OUT = ' FS-COMBINED             
042900        MOVE 9999 TO RETURN-CODE                                          
043000        SET WS-FIN-LECTURA TO TRUE                                        
043100     END-IF.                                                              
043200                                                                          
043300     OPEN OUTPUT REPORT-OUT.                                              
043400     IF FS-REPORTE IS NOT EQUAL '00'                                      
043500        DISPLAY '* ERROR EN OPEN REPORT-OUT = ' FS-REPORTE                
043600        MOVE 9999 TO RETURN-CODE                                          
043700        SET WS-FIN-LECTURA TO TRUE                                        
043800     END-IF.                                                              
043900                                                                          
044000     IF NOT WS-FIN-LECTURA                                                
044100        PERFORM 2100-LEER-PAGINA-I THRU 2100-LEER-PAGINA-F                
044200     END-IF.                                                              
044300                                                                          
044400     IF WS-FIN-LECTURA                                                    
044500        DISPLAY '* ARCHIVO PAGES-IN VACIO EN INICIO'                      
044600     END-IF.                                                              
044700                                                                          
044800 1000-INICIO-F. EXIT.                                                     
044900                                                                          
045000*-----------------------------------------------------------------        
045100 2000-PROCESO-I.                                                          
045200                                                                          
045300     PERFORM 2150-VALIDAR-SEQ-I THRU 2150-VALIDAR-SEQ-F.                  
045400     PERFORM 2200-CARGAR-TABLA-I THRU 2200-CARGAR-TABLA-F.                
045500     IF NOT WS-FIN-LECTURA                                                
045600        PERFORM 2300-CORTE-PAQUETE-I THRU 2300-CORTE-PAQUETE-F            
045700        PERFORM 2400-TALIZAR-AKZ-I THRU 2400-TALIZAR-AKZ-F                
045800     END-IF.                                                              
045900     IF NOT WS-FIN-LECTURA                                                
046000        PERFORM 2100-LEER-PAGINA-I THRU 2100-LEER-PAGINA-F                
046100     END-IF.                                                              
046200                                                                          
046300 2000-PROCESO-F. EXIT.                                                    
046400                                                                          
046500*-----------------------------------------------------------------        
046600*    LECTURA SECUENCIAL DE PAGES-IN. TCK-0355: AGREGADA LA                
046700*    VALIDACION DE SECUENCIA ASCENDENTE EN 2150.                          
046800 2100-LEER-PAGINA-I.                                                      
046900                                                                          
047000     READ PAGES-IN INTO PGX-REGISTRO.                                     
047100                                                                          
047200     EVALUATE FS-PAGES-IN                                                 
047300        WHEN '00'                                                         
047400           CONTINUE                                                       
047500        WHEN '10'                                                         
047600           SET WS-FIN-LECTURA TO TRUE                                     
047700        WHEN OTHER                                                        
047800           DISPLAY '* ERROR EN LECTURA PAGES-IN = ' FS-PAGES-IN           
047900           MOVE 9999 TO RETURN-CODE                                       
048000           SET WS-FIN-LECTURA TO TRUE                                     
048100     END-EVALUATE.                                                        
048200                                                                          
048300 2100-LEER-PAGINA-F. EXIT.                                                
048400                                                                          
048500*-----------------------------------------------------------------        
048600*    REGLA 1: PGX-SEQ DEBE VENIR NUMERICA Y ESTRICTAMENTE                 
048700*    ASCENDENTE. SI NO, EL PAQUETE DE ESTA PAGINA QUEDA SONDER-           
048800*    FALL (VER TQ-SEQ-ERR EN 2340 Y 3100).                                
048900*    COMPARAR CONTRA EL ULTIMO PGX-SEQ ACEPTADO (WS-ULT-SEQ-OK),          
049000*    NO CONTRA WS-TOTAL-PAGINAS - UN SALTO SEGUIDO DE UN VALOR            
049100*    REPETIDO (1,2,4,4) NO DEBE PASAR COMO ASCENDENTE SOLO PORQUE         
049200*    COINCIDE CON LA CANTIDAD DE PAGINAS LEIDAS.                          
049300 2150-VALIDAR-SEQ-I.                                                      
049400                                                                          
049500     IF WS-FIN-LECTURA                                                    
049600        GO TO 2150-VALIDAR-SEQ-F                                          
049700     END-IF.                                                              
049800                                                                          
049900     IF PGX-SEQ IS NUMERIC AND PGX-SEQ > WS-ULT-SEQ-OK                    
050000        SET WS-SEQ-OK-PAG TO TRUE                                         
050100        MOVE PGX-SEQ       TO WS-ULT-SEQ-OK                               
050200     ELSE                                                                 
050300        SET WS-SEQ-ERROR-PAG TO TRUE                                      
050400     END-IF.                                                              
050500                                                                          
050600 2150-VALIDAR-SEQ-F. EXIT.                                                
050700                                                                          
050800*-----------------------------------------------------------------        
050900*    CARGA DE LA PAGINA ACTUAL EN TAB-PAG. EL INDICE ES EL                
051000*    ORDEN FISICO DE LECTURA, NO PGX-SEQ.                                 
051100 2200-CARGAR-TABLA-I.                                                     
051200                                                                          
051300     IF WS-FIN-LECTURA                                                    
051400        GO TO 2200-CARGAR-TABLA-F                                         
051500     END-IF.                                                              
051600                                                                          
051700     ADD 1 TO WS-TOTAL-PAGINAS.                                           
051800     IF WS-TOTAL-PAGINAS > WS-MAX-PAGINAS                                 
051900        DISPLAY '* ERROR TABLA DE PAGINAS DESBORDADA *'                   
052000        MOVE 9999 TO RETURN-CODE                                          
052100        SET WS-FIN-LECTURA TO TRUE                                        
052200        GO TO 2200-CARGAR-TABLA-F                                         
052300     END-IF.                                                              
052400                                                                          
052500     SET IX-PAG TO WS-TOTAL-PAGINAS.                                      
052600     MOVE PGX-SEQ          TO TP-SEQ (IX-PAG).                            
052700     MOVE PGX-FFN          TO TP-FFN (IX-PAG).                            
052800     MOVE PGX-GBBLA        TO TP-GBBLA (IX-PAG).                          
052900     MOVE PGX-AKZ          TO TP-AKZ-ORIG (IX-PAG).                       
053000     MOVE SPACES           TO TP-AKZ-EFEC (IX-PAG).                       
053100     MOVE PGX-TIPO-PAG     TO TP-TIPO-PAG (IX-PAG).                       
053200     MOVE SPACE            TO TP-FLAG-K (IX-PAG).                         
053300     MOVE ZERO             TO TP-PAQ-NRO (IX-PAG).                        
053400                                                                          
053500*    REGLA 2: FFN PRESENTE = NUMERICA (LOS BLANCOS Y CUALQUIER            
053600*    CARACTER NO DIGITO CAEN EN "FALTANTE").                              
053700     IF PGX-FFN IS NUMERIC                                                
053800        SET WS-FFN-ACTUAL-OK TO TRUE                                      
053900     ELSE                                                                 
054000        SET WS-FFN-ACTUAL-NO TO TRUE                                      
054100     END-IF.                                                              
054200                                                                          
054300 2200-CARGAR-TABLA-F. EXIT.                                               
054400                                                                          
054500*-----------------------------------------------------------------        
054600*    CORTE DE PAQUETE. REGLA 4: HAUPTSEITE SIEMPRE ABRE UN                
054700*    PAQUETE NUEVO. FOLGESEITE CONTINUA EL PAQUETE ABIERTO SI             
054800*    SU FFN COINCIDE O FALTA; SI NO, ABRE UNO NUEVO.                      
054900 2300-CORTE-PAQUETE-I.                                                    
055000                                                                          
055100     EVALUATE TRUE                                                        
055200        WHEN WS-PAQ-ACTUAL = ZERO                                         
055300           PERFORM 2310-ABRIR-PAQUETE-I                                   
055400              THRU 2310-ABRIR-PAQUETE-F                                   
055500        WHEN PGX-ES-HAUPTSEITE                                            
055600           PERFORM 2310-ABRIR-PAQUETE-I                                   
055700              THRU 2310-ABRIR-PAQUETE-F                                   
055800        WHEN NOT WS-FFN-ACTUAL-OK                                         
055900           CONTINUE                                                       
056000        WHEN TQ-FFN-PRESENTE (IX-PAQ)                                     
056100             AND PGX-FFN = TQ-FFN (IX-PAQ)                                
056200           CONTINUE                                                       
056300        WHEN OTHER                                                        
056400           PERFORM 2310-ABRIR-PAQUETE-I                                   
056500              THRU 2310-ABRIR-PAQUETE-F                                   
056600     END-EVALUATE.                                                        
056700                                                                          
056800     PERFORM 2340-ACTUALIZAR-PAQUETE-I                                    
056900        THRU 2340-ACTUALIZAR-PAQUETE-F.                                   
057000                                                                          
057100 2300-CORTE-PAQUETE-F. EXIT.                                              
057200                                                                          
057300*-----------------------------------------------------------------        
057400 2310-ABRIR-PAQUETE-I.                                                    
057500                                                                          
057600     ADD 1 TO WS-CANT-PAQ.                                                
057700     IF WS-CANT-PAQ > WS-MAX-PAQUETES                                     
057800        DISPLAY '* ERROR TABLA DE PAQUETES DESBORDADA *'                  
057900        MOVE 9999 TO RETURN-CODE                                          
058000        SET WS-FIN-LECTURA TO TRUE                                        
058100        GO TO 2310-ABRIR-PAQUETE-F                                        
058200     END-IF.                                                              
058300                                                                          
058400     MOVE WS-CANT-PAQ TO WS-PAQ-ACTUAL.                                   
058500     SET IX-PAQ TO WS-PAQ-ACTUAL.                                         
058600     INITIALIZE TAB-PAQ (IX-PAQ).                                         
058700     MOVE WS-TOTAL-PAGINAS TO TQ-PRIMER-IDX (IX-PAQ).                     
058800                                                                          
058900 2310-ABRIR-PAQUETE-F. EXIT.                                              
059000                                                                          
059100*-----------------------------------------------------------------        
059200*    ACTUALIZA LOS DATOS DEL PAQUETE ABIERTO CON LA PAGINA                
059300*    ACTUAL (RECIEN ABIERTO O CONTINUADO).                                
059400 2340-ACTUALIZAR-PAQUETE-I.                                               
059500                                                                          
059600     SET IX-PAQ TO WS-PAQ-ACTUAL.                                         
059700     MOVE WS-PAQ-ACTUAL TO TP-PAQ-NRO (IX-PAG).                           
059800     ADD 1 TO TQ-CANT-PAG (IX-PAQ).                                       
059900     MOVE WS-TOTAL-PAGINAS TO TQ-ULTIMO-IDX (IX-PAQ).                     
060000                                                                          
060100     IF WS-FFN-ACTUAL-OK AND NOT TQ-FFN-PRESENTE (IX-PAQ)                 
060200        MOVE PGX-FFN TO TQ-FFN (IX-PAQ)                                   
060300        SET TQ-FFN-PRESENTE (IX-PAQ) TO TRUE                              
060400     END-IF.                                                              
060500                                                                          
060600*    REGLA 3: GB-BLATT = 000000 ES FALTANTE Y NO CUENTA COMO              
060700*    VALOR DISTINTO.                                                      
060800     IF PGX-GBBLA NOT = ZERO                                              
060900        IF TQ-GB-DISTINT (IX-PAQ) = ZERO                                  
061000           MOVE PGX-GBBLA TO TQ-GBBLA (IX-PAQ)                            
061100           MOVE 1 TO TQ-GB-DISTINT (IX-PAQ)                               
061200        ELSE                                                              
061300           IF PGX-GBBLA NOT = TQ-GBBLA (IX-PAQ)                           
061400              MOVE 2 TO TQ-GB-DISTINT (IX-PAQ)                            
061500           END-IF                                                         
061600        END-IF                                                            
061700     END-IF.                                                              
061800                                                                          
061900     IF WS-SEQ-ERROR-PAG                                                  
062000        SET TQ-HUBO-ERROR-SEQ (IX-PAQ) TO TRUE                            
062100     END-IF.                                                              
062200                                                                          
062300 2340-ACTUALIZAR-PAQUETE-F. EXIT.                                         
062400                                                                          
062500*-----------------------------------------------------------------        
062600*    REGLA 7 (PARCIAL): TALIZA LA FRECUENCIA DE CADA AKZ NO               
062700*    BLANCO VISTO EN EL LOTE, PARA DETERMINAR EL DOMINANTE.               
062800*    RECORRIDO MANUAL DE TAB-AKZ (NO SE USA SEARCH) - MISMO               
062900*    ESTILO DE BARRIDO POR PERFORM VARYING QUE 4100.                      
063000 2400-TALIZAR-AKZ-I.                                                      
063100                                                                          
063200     IF PGX-AKZ = SPACES                                                  
063300        CONTINUE                                                          
063400     ELSE                                                                 
063500        SET WS-AKZ-NO-HALLADO TO TRUE                                     
063600        IF WS-CANT-AKZVAL > ZERO                                          
063700           PERFORM 2410-BUSCAR-AKZ-I THRU 2410-BUSCAR-AKZ-F               
063800              VARYING IX-AKZ FROM 1 BY 1                                  
063900                 UNTIL IX-AKZ > WS-CANT-AKZVAL                            
064000                    OR WS-AKZ-HALLADO                                     
064100        END-IF                                                            
064200        IF WS-AKZ-NO-HALLADO                                              
064300           IF WS-CANT-AKZVAL >= WS-MAX-AKZVAL                             
064400              DISPLAY '* ERROR TABLA DE AKZ DESBORDADA *'                 
064500              MOVE 9999 TO RETURN-CODE                                    
064600              SET WS-FIN-LECTURA TO TRUE                                  
064700           ELSE                                                           
064800              ADD 1 TO WS-CANT-AKZVAL                                     
064900              SET IX-AKZ TO WS-CANT-AKZVAL                                
065000              MOVE PGX-AKZ TO TA-VALOR (IX-AKZ)                           
065100              MOVE 1 TO TA-CANTIDAD (IX-AKZ)                              
065200           END-IF                                                         
065300        END-IF                                                            
065400     END-IF.                                                              
065500                                                                          
065600 2400-TALIZAR-AKZ-F. EXIT.                                                
065700                                                                          
065800*-----------------------------------------------------------------        
065900 2410-BUSCAR-AKZ-I.                                                       
066000                                                                          
066100     IF TA-VALOR (IX-AKZ) = PGX-AKZ                                       
066200        ADD 1 TO TA-CANTIDAD (IX-AKZ)                                     
066300        SET WS-AKZ-HALLADO TO TRUE                                        
066400     END-IF.                                                              
066500                                                                          
066600 2410-BUSCAR-AKZ-F. EXIT.                                                 
066700                                                                          
066800*-----------------------------------------------------------------        
066900*    REGLAS 4-6: CLASIFICA CADA PAQUETE YA ARMADO EN STANDARD             
067000*    O SONDERFALL, DEJANDO LA RAZON EN TQ-RAZON.                          
067100 3000-CLASIFICAR-PAQUETES-I.                                              
067200                                                                          
067300     IF WS-CANT-PAQ > ZERO                                                
067400        PERFORM 3100-CLASIFICAR-UNO-I THRU 3100-CLASIFICAR-UNO-F          
067500           VARYING IX-PAQ FROM 1 BY 1                                     
067600              UNTIL IX-PAQ > WS-CANT-PAQ                                  
067700     END-IF.                                                              
067800                                                                          
067900 3000-CLASIFICAR-PAQUETES-F. EXIT.                                        
068000                                                                          
068100*-----------------------------------------------------------------        
068200 3100-CLASIFICAR-UNO-I.                                                   
068300                                                                          
068400     EVALUATE TRUE                                                        
068500        WHEN NOT TQ-FFN-PRESENTE (IX-PAQ)                                 
068600           SET TQ-ES-SONDERFALL (IX-PAQ) TO TRUE                          
068700           MOVE '1' TO TQ-RAZON (IX-PAQ)                                  
068800        WHEN TQ-GB-DISTINT (IX-PAQ) = ZERO                                
068900           SET TQ-ES-SONDERFALL (IX-PAQ) TO TRUE                          
069000           MOVE '2' TO TQ-RAZON (IX-PAQ)                                  
069100        WHEN TQ-GB-DISTINT (IX-PAQ) > 1                                   
069200           SET TQ-ES-SONDERFALL (IX-PAQ) TO TRUE                          
069300           MOVE '3' TO TQ-RAZON (IX-PAQ)                                  
069400        WHEN TQ-HUBO-ERROR-SEQ (IX-PAQ)                                   
069500           SET TQ-ES-SONDERFALL (IX-PAQ) TO TRUE                          
069600           MOVE '4' TO TQ-RAZON (IX-PAQ)                                  
069700        WHEN OTHER                                                        
069800           SET TQ-ES-STANDARD (IX-PAQ) TO TRUE                            
069900           MOVE SPACE TO TQ-RAZON (IX-PAQ)                                
070000     END-EVALUATE.                                                        
070100                                                                          
070200     IF TQ-ES-STANDARD (IX-PAQ)                                           
070300        ADD 1 TO WS-CANT-STD                                              
070400     ELSE                                                                 
070500        ADD 1 TO WS-CANT-SONDER                                           
070600     END-IF.                                                              
070700                                                                          
070800 3100-CLASIFICAR-UNO-F. EXIT.                                             
070900                                                                          
071000*-----------------------------------------------------------------        
071100*    REGLA 7: AKZ DOMINANTE = MAYOR FRECUENCIA; EMPATE SE                 
071200*    DESEMPATA POR ORDEN ALFABETICO ASCENDENTE.                           
071300 4000-DETERMINAR-AKZ-DOM-I.                                               
071400                                                                          
071500     MOVE SPACES TO WS-AKZ-DOMINANTE.                                     
071600     MOVE ZERO   TO WS-AKZ-MAX-CANT.                                      
071700                                                                          
071800     IF WS-CANT-AKZVAL > ZERO                                             
071900        PERFORM 4100-EVALUAR-AKZ-I THRU 4100-EVALUAR-AKZ-F                
072000           VARYING IX-AKZ FROM 1 BY 1                                     
072100              UNTIL IX-AKZ > WS-CANT-AKZVAL                               
072200     END-IF.                                                              
072300                                                                          
072400 4000-DETERMINAR-AKZ-DOM-F. EXIT.                                         
072500                                                                          
072600*-----------------------------------------------------------------        
072700 4100-EVALUAR-AKZ-I.                                                      
072800                                                                          
072900     IF TA-CANTIDAD (IX-AKZ) > WS-AKZ-MAX-CANT                            
073000        MOVE TA-CANTIDAD (IX-AKZ) TO WS-AKZ-MAX-CANT                      
073100        MOVE TA-VALOR (IX-AKZ)    TO WS-AKZ-DOMINANTE                     
073200     ELSE                                                                 
073300        IF TA-CANTIDAD (IX-AKZ) = WS-AKZ-MAX-CANT                         
073400           IF TA-VALOR (IX-AKZ) < WS-AKZ-DOMINANTE                        
073500              MOVE TA-VALOR (IX-AKZ) TO WS-AKZ-DOMINANTE                  
073600           END-IF                                                         
073700        END-IF                                                            
073800     END-IF.                                                              
073900                                                                          
074000 4100-EVALUAR-AKZ-F. EXIT.                                                
074100                                                                          
074200*-----------------------------------------------------------------        
074300*    REGLA 8: CADA PAGINA SIN AKZ O CON UN AKZ DISTINTO DEL               
074400*    DOMINANTE QUEDA CON EL AKZ EFECTIVO = DOMINANTE Y SE                 
074500*    MARCA CON TP-FLAG-K = 'K'.                                           
074600 4500-CORREGIR-AKZ-I.                                                     
074700                                                                          
074800     IF WS-TOTAL-PAGINAS > ZERO                                           
074900        PERFORM 4600-CORREGIR-UNA-I THRU 4600-CORREGIR-UNA-F              
075000           VARYING IX-PAG FROM 1 BY 1                                     
075100              UNTIL IX-PAG > WS-TOTAL-PAGINAS                             
075200     END-IF.                                                              
075300                                                                          
075400 4500-CORREGIR-AKZ-F. EXIT.                                               
075500                                                                          
075600*-----------------------------------------------------------------        
075700 4600-CORREGIR-UNA-I.                                                     
075800                                                                          
075900     IF TP-AKZ-ORIG (IX-PAG) = WS-AKZ-DOMINANTE                           
076000        MOVE TP-AKZ-ORIG (IX-PAG) TO TP-AKZ-EFEC (IX-PAG)                 
076100        MOVE SPACE TO TP-FLAG-K (IX-PAG)                                  
076200     ELSE                                                                 
076300        MOVE WS-AKZ-DOMINANTE TO TP-AKZ-EFEC (IX-PAG)                     
076400        IF TP-AKZ-ORIG (IX-PAG) = SPACES                                  
076500           MOVE SPACE TO TP-FLAG-K (IX-PAG)                               
076600        ELSE                                                              
076700           MOVE 'K' TO TP-FLAG-K (IX-PAG)                                 
076800           ADD 1 TO WS-AKZ-MISMATCH                                       
076900        END-IF                                                            
077000     END-IF.                                                              
077100                                                                          
077200 4600-CORREGIR-UNA-F. EXIT.                                               
077300                                                                          
077400*-----------------------------------------------------------------        
077500*    REGLA 9: ORDENA LOS PAQUETES STANDARD POR GB-BLATT                   
077600*    ASCENDENTE Y, A IGUALDAD DE GB-BLATT, POR FFN ASCENDENTE.            
077700*    SE ARMA TAB-ORDEN-ESTANDAR Y SE ORDENA POR INSERCION                 
077800*    (TCK-0298 - NO HAY SORT NI ACCESO INDEXADO EN ESTE LOTE).            
077900 5000-ORDENAR-ESTANDAR-I.                                                 
078000                                                                          
078100     MOVE ZERO TO WS-CANT-ORD.                                            
078200     IF WS-CANT-PAQ > ZERO                                                
078300        PERFORM 5100-CARGAR-ORDEN-I THRU 5100-CARGAR-ORDEN-F              
078400           VARYING IX-PAQ FROM 1 BY 1                                     
078500              UNTIL IX-PAQ > WS-CANT-PAQ                                  
078600     END-IF.                                                              
078700                                                                          
078800     IF WS-CANT-ORD > 1                                                   
078900        PERFORM 5200-INSERTAR-ORDEN-I THRU 5200-INSERTAR-ORDEN-F          
079000           VARYING WS-I FROM 2 BY 1                                       
079100              UNTIL WS-I > WS-CANT-ORD                                    
079200     END-IF.                                                              
079300                                                                          
079400 5000-ORDENAR-ESTANDAR-F. EXIT.                                           
079500                                                                          
079600*-----------------------------------------------------------------        
079700 5100-CARGAR-ORDEN-I.                                                     
079800                                                                          
079900     IF TQ-ES-STANDARD (IX-PAQ)                                           
080000        ADD 1 TO WS-CANT-ORD                                              
080100        SET TO-PAQ-IDX (WS-CANT-ORD) TO IX-PAQ                            
080200     END-IF.                                                              
080300                                                                          
080400 5100-CARGAR-ORDEN-F. EXIT.                                               
080500                                                                          
080600*-----------------------------------------------------------------        
080700 5200-INSERTAR-ORDEN-I.                                                   
080800                                                                          
080900     MOVE TO-PAQ-IDX (WS-I) TO WS-TEMP-IDX.                               
081000     MOVE WS-I TO WS-J.                                                   
081100     SET WS-SIGUE-DESPLAZANDO TO TRUE.                                    
081200     PERFORM 5210-DESPLAZAR-I THRU 5210-DESPLAZAR-F                       
081300        UNTIL WS-J < 2 OR WS-PARAR-DESPLAZAR.                             
081400     MOVE WS-TEMP-IDX TO TO-PAQ-IDX (WS-J).                               
081500                                                                          
081600 5200-INSERTAR-ORDEN-F. EXIT.                                             
081700                                                                          
081800*-----------------------------------------------------------------        
081900 5210-DESPLAZAR-I.                                                        
082000                                                                          
082100     COMPUTE WS-K = WS-J - 1.                                             
082200     MOVE TO-PAQ-IDX (WS-K) TO WS-K-PAQ.                                  
082300     PERFORM 5250-COMPARAR-PAQUETES-I                                     
082400        THRU 5250-COMPARAR-PAQUETES-F.                                    
082500     IF WS-PAQ-K-MAYOR                                                    
082600        MOVE TO-PAQ-IDX (WS-K) TO TO-PAQ-IDX (WS-J)                       
082700        MOVE WS-K TO WS-J                                                 
082800     ELSE                                                                 
082900        SET WS-PARAR-DESPLAZAR TO TRUE                                    
083000     END-IF.                                                              
083100                                                                          
083200 5210-DESPLAZAR-F. EXIT.                                                  
083300                                                                          
083400*-----------------------------------------------------------------        
083500*    COMPARA EL PAQUETE EN WS-K-PAQ CONTRA EL PAQUETE QUE SE              
083600*    ESTA INSERTANDO (WS-TEMP-IDX) POR GB-BLATT Y FFN. LA                 
083700*    COMPARACION ALFANUMERICA DE FFN (12 DIGITOS CON CEROS A              
083800*    LA IZQUIERDA) EQUIVALE A LA COMPARACION NUMERICA.                    
083900 5250-COMPARAR-PAQUETES-I.                                                
084000                                                                          
084100     SET WS-PAQ-K-MENOR-IGUAL TO TRUE.                                    
084200     IF TQ-GBBLA (WS-K-PAQ) > TQ-GBBLA (WS-TEMP-IDX)                      
084300        SET WS-PAQ-K-MAYOR TO TRUE                                        
084400     ELSE                                                                 
084500        IF TQ-GBBLA (WS-K-PAQ) = TQ-GBBLA (WS-TEMP-IDX)                   
084600           IF TQ-FFN (WS-K-PAQ) > TQ-FFN (WS-TEMP-IDX)                    
084700              SET WS-PAQ-K-MAYOR TO TRUE                                  
084800           END-IF                                                         
084900        END-IF                                                            
085000     END-IF.                                                              
085100                                                                          
085200 5250-COMPARAR-PAQUETES-F. EXIT.                                          
085300                                                                          
085400*-----------------------------------------------------------------        
085500*    REGLAS 10-11: GRABA CADA PAQUETE STANDARD (EN EL ORDEN DE            
085600*    TAB-ORDEN-ESTANDAR) CON SU DECKBLATT Y SUS PAGINAS, EN               
085700*    STANDARD-OUT Y COMBINED-OUT.                                         
085800 6000-ESCRIBIR-ESTANDAR-I.                                                
085900                                                                          
086000     IF WS-CANT-ORD > ZERO                                                
086100        PERFORM 6100-ESCRIBIR-PAQUETE-STD-I                               
086200           THRU 6100-ESCRIBIR-PAQUETE-STD-F                               
086300           VARYING IX-ORD FROM 1 BY 1                                     
086400              UNTIL IX-ORD > WS-CANT-ORD                                  
086500     END-IF.                                                              
086600                                                                          
086700 6000-ESCRIBIR-ESTANDAR-F. EXIT.                                          
086800                                                                          
086900*-----------------------------------------------------------------        
087000 6100-ESCRIBIR-PAQUETE-STD-I.                                             
087100                                                                          
087200     MOVE TO-PAQ-IDX (IX-ORD) TO WS-PAQ-SEL.                              
087300     ADD 1 TO WS-COVER-STD.                                               
087400     PERFORM 6200-ARMAR-DECKBLATT-I THRU 6200-ARMAR-DECKBLATT-F.          
087500     PERFORM 6800-GRABAR-STANDARD-I THRU 6800-GRABAR-STANDARD-F.          
087600     PERFORM 6300-ESCRIBIR-PAGINAS-PAQUETE-I                              
087700        THRU 6300-ESCRIBIR-PAGINAS-PAQUETE-F.                             
087800                                                                          
087900 6100-ESCRIBIR-PAQUETE-STD-F. EXIT.                                       
088000                                                                          
088100*-----------------------------------------------------------------        
088200 6200-ARMAR-DECKBLATT-I.                                                  
088300                                                                          
088400     MOVE SPACES TO SAL-REGISTRO.                                         
088500     SET SAL-ES-DECKBLATT TO TRUE.                                        
088600     SET SAL-STREAM-STANDARD TO TRUE.                                     
088700     MOVE WS-COVER-STD         TO SAL-PKG-NO.                             
088800     MOVE TQ-GBBLA (WS-PAQ-SEL) TO SAL-GBBLA.                             
088900     MOVE TQ-FFN   (WS-PAQ-SEL) TO SAL-FFN.                               
089000     MOVE ZERO                  TO SAL-SEQ.                               
089100     MOVE SPACES                TO SAL-AKZ.                               
089200     MOVE SPACE                 TO SAL-AKZ-FLAG.                          
089300                                                                          
089400 6200-ARMAR-DECKBLATT-F. EXIT.                                            
089500                                                                          
089600*-----------------------------------------------------------------        
089700 6300-ESCRIBIR-PAGINAS-PAQUETE-I.                                         
089800                                                                          
089900     PERFORM 6350-ESCRIBIR-UNA-PAGINA-I                                   
090000        THRU 6350-ESCRIBIR-UNA-PAGINA-F                                   
090100        VARYING IX-PAG FROM TQ-PRIMER-IDX (WS-PAQ-SEL) BY 1               
090200           UNTIL IX-PAG > TQ-ULTIMO-IDX (WS-PAQ-SEL).                     
090300                                                                          
090400 6300-ESCRIBIR-PAGINAS-PAQUETE-F. EXIT.                                   
090500                                                                          
090600*-----------------------------------------------------------------        
090700 6350-ESCRIBIR-UNA-PAGINA-I.                                              
090800                                                                          
090900     MOVE SPACES TO SAL-REGISTRO.                                         
091000     SET SAL-ES-PAGINA TO TRUE.                                           
091100     SET SAL-STREAM-STANDARD TO TRUE.                                     
091200     MOVE WS-COVER-STD           TO SAL-PKG-NO.                           
091300     MOVE TQ-GBBLA (WS-PAQ-SEL)   TO SAL-GBBLA.                           
091400     MOVE TQ-FFN   (WS-PAQ-SEL)   TO SAL-FFN.                             
091500     MOVE TP-SEQ      (IX-PAG)    TO SAL-SEQ.                             
091600     MOVE TP-AKZ-EFEC (IX-PAG)    TO SAL-AKZ.                             
091700     MOVE TP-FLAG-K   (IX-PAG)    TO SAL-AKZ-FLAG.                        
091800     PERFORM 6800-GRABAR-STANDARD-I THRU 6800-GRABAR-STANDARD-F.          
091900                                                                          
092000 6350-ESCRIBIR-UNA-PAGINA-F. EXIT.                                        
092100                                                                          
092200*-----------------------------------------------------------------        
092300 6800-GRABAR-STANDARD-I.                                                  
092400                                                                          
092500     WRITE REG-STANDARD FROM SAL-REGISTRO.                                
092600     IF FS-STANDARD IS NOT EQUAL '00'                                     
092700        DISPLAY '* ERROR EN GRABACION STANDARD-OUT = ' FS-STANDARD        
092800        MOVE 9999 TO RETURN-CODE                                          
092900     END-IF.                                                              
093000                                                                          
093100     WRITE REG-COMBINED FROM SAL-REGISTRO.                                
093200     IF FS-COMBINED IS NOT EQUAL '00'                                     
093300        DISPLAY '* ERROR EN GRABACION COMBINED-OUT = ' FS-COMBINED        
093400        MOVE 9999 TO RETURN-CODE                                          
093500     END-IF.                                                              
093600                                                                          
093700 6800-GRABAR-STANDARD-F. EXIT.                                            
093800                                                                          
093900*-----------------------------------------------------------------        
094000*    GRABA LOS PAQUETES SONDERFALL EN EL ORDEN EN QUE SE                  
094100*    DETECTARON DURANTE LA LECTURA (SIN REORDENAR).                       
094200 6500-ESCRIBIR-SONDERFALL-I.                                              
094300                                                                          
094400     IF WS-CANT-PAQ > ZERO                                                
094500        PERFORM 6600-ESCRIBIR-PAQUETE-SONDER-I                            
094600           THRU 6600-ESCRIBIR-PAQUETE-SONDER-F                            
094700           VARYING IX-PAQ FROM 1 BY 1                                     
094800              UNTIL IX-PAQ > WS-CANT-PAQ                                  
094900     END-IF.                                                              
095000                                                                          
095100 6500-ESCRIBIR-SONDERFALL-F. EXIT.                                        
095200                                                                          
095300*-----------------------------------------------------------------        
095400 6600-ESCRIBIR-PAQUETE-SONDER-I.                                          
095500                                                                          
095600     IF TQ-ES-SONDERFALL (IX-PAQ)                                         
095700        SET WS-PAQ-SEL TO IX-PAQ                                          
095800        ADD 1 TO WS-COVER-SONDER                                          
095900        PERFORM 6650-ARMAR-DECKBLATT-SONDER-I                             
096000           THRU 6650-ARMAR-DECKBLATT-SONDER-F                             
096100        PERFORM 6900-GRABAR-SONDERFALL-I                                  
096200           THRU 6900-GRABAR-SONDERFALL-F                                  
096300        PERFORM 6700-ESCRIBIR-PAGINAS-SONDER-I                            
096400           THRU 6700-ESCRIBIR-PAGINAS-SONDER-F                            
096500     END-IF.                                                              
096600                                                                          
096700 6600-ESCRIBIR-PAQUETE-SONDER-F. EXIT.                                    
096800                                                                          
096900*-----------------------------------------------------------------        
097000 6650-ARMAR-DECKBLATT-SONDER-I.                                           
097100                                                                          
097200     MOVE SPACES TO SAL-REGISTRO.                                         
097300     SET SAL-ES-DECKBLATT TO TRUE.                                        
097400     SET SAL-STREAM-SONDERFALL TO TRUE.                                   
097500     MOVE WS-COVER-SONDER      TO SAL-PKG-NO.                             
097600     MOVE TQ-GBBLA (WS-PAQ-SEL) TO SAL-GBBLA.                             
097700     MOVE TQ-FFN   (WS-PAQ-SEL) TO SAL-FFN.                               
097800     MOVE ZERO                  TO SAL-SEQ.                               
097900     MOVE SPACES                TO SAL-AKZ.                               
098000     MOVE SPACE                 TO SAL-AKZ-FLAG.                          
098100                                                                          
098200 6650-ARMAR-DECKBLATT-SONDER-F. EXIT.                                     
098300                                                                          
098400*-----------------------------------------------------------------        
098500 6700-ESCRIBIR-PAGINAS-SONDER-I.                                          
098600                                                                          
098700     PERFORM 6750-ESCRIBIR-UNA-PAG-SONDER-I                               
098800        THRU 6750-ESCRIBIR-UNA-PAG-SONDER-F                               
098900        VARYING IX-PAG FROM TQ-PRIMER-IDX (WS-PAQ-SEL) BY 1               
099000           UNTIL IX-PAG > TQ-ULTIMO-IDX (WS-PAQ-SEL).                     
099100                                                                          
099200 6700-ESCRIBIR-PAGINAS-SONDER-F. EXIT.                                    
099300                                                                          
099400*-----------------------------------------------------------------        
099500 6750-ESCRIBIR-UNA-PAG-SONDER-I.                                          
099600                                                                          
099700     MOVE SPACES TO SAL-REGISTRO.                                         
099800     SET SAL-ES-PAGINA TO TRUE.                                           
099900     SET SAL-STREAM-SONDERFALL TO TRUE.                                   
100000     MOVE WS-COVER-SONDER        TO SAL-PKG-NO.                           
100100     MOVE TQ-GBBLA (WS-PAQ-SEL)   TO SAL-GBBLA.                           
100200     MOVE TQ-FFN   (WS-PAQ-SEL)   TO SAL-FFN.                             
100300     MOVE TP-SEQ      (IX-PAG)    TO SAL-SEQ.                             
100400     MOVE TP-AKZ-EFEC (IX-PAG)    TO SAL-AKZ.                             
100500     MOVE TP-FLAG-K   (IX-PAG)    TO SAL-AKZ-FLAG.                        
100600     PERFORM 6900-GRABAR-SONDERFALL-I                                     
100700        THRU 6900-GRABAR-SONDERFALL-F.                                    
100800                                                                          
100900 6750-ESCRIBIR-UNA-PAG-SONDER-F. EXIT.                                    
101000                                                                          
101100*-----------------------------------------------------------------        
101200 6900-GRABAR-SONDERFALL-I.                                                
101300                                                                          
101400     WRITE REG-SONDER FROM SAL-REGISTRO.                                  
101500     IF FS-SONDER IS NOT EQUAL '00'                                       
101600        DISPLAY '* ERROR EN GRABACION SONDER-OUT = ' FS-SONDER            
101700        MOVE 9999 TO RETURN-CODE                                          
101800     END-IF.                                                              
101900                                                                          
102000     WRITE REG-COMBINED FROM SAL-REGISTRO.                                
102100     IF FS-COMBINED IS NOT EQUAL '00'                                     
102200        DISPLAY '* ERROR EN GRABACION COMBINED-OUT = ' FS-COMBINED        
102300        MOVE 9999 TO RETURN-CODE                                          
102400     END-IF.                                                              
102500                                                                          
102600 6900-GRABAR-SONDERFALL-F. EXIT.                                          
102700                                                                          
102800*-----------------------------------------------------------------        
102900*    REPORTE DE ESTADISTICAS DE CIERRE (TCK-0312/0462).                   
103000 7000-REPORTE-I.                                                          
103100                                                                          
103200     PERFORM 7100-REPORTE-TITULOS-I THRU 7100-REPORTE-TITULOS-F.          
103300     PERFORM 7200-REPORTE-TOTALES-I THRU 7200-REPORTE-TOTALES-F.          
103400                                                                          
103500     IF WS-CANT-ORD > ZERO                                                
103600        PERFORM 7300-REPORTE-DETALLE-STD-I                                
103700           THRU 7300-REPORTE-DETALLE-STD-F                                
103800           VARYING IX-ORD FROM 1 BY 1                                     
103900              UNTIL IX-ORD > WS-CANT-ORD                                  
104000     END-IF.                                                              
104100                                                                          
104200     IF WS-CANT-PAQ > ZERO                                                
104300        PERFORM 7400-REPORTE-DETALLE-SONDER-I                             
104400           THRU 7400-REPORTE-DETALLE-SONDER-F                             
104500           VARYING IX-PAQ FROM 1 BY 1                                     
104600              UNTIL IX-PAQ > WS-CANT-PAQ                                  
104700     END-IF.                                                              
104800                                                                          
104900     MOVE WS-LINE2 TO REG-REPORTE.                                        
105000     WRITE REG-REPORTE AFTER 1.                                           
105100     MOVE SPACES TO REG-REPORTE.                                          
105200     MOVE '*** ENDE DES LAUFES ***' TO REG-REPORTE.                       
105300     WRITE REG-REPORTE AFTER 1.                                           
105400                                                                          
105500 7000-REPORTE-F. EXIT.                                                    
105600                                                                          
105700*-----------------------------------------------------------------        
105800 7100-REPORTE-TITULOS-I.                                                  
105900                                                                          
106000     MOVE SPACES TO WS-LINEA-REPORTE.                                     
106100     MOVE 'KATASTER-SORTER  TAGESLAUF' TO WS-CAB-TITULO.                  
106200     MOVE 'SEITE'                      TO WS-CAB-ETQ.                     
106300     MOVE 1                            TO WS-CAB-PAGINA.                  
106400     WRITE REG-REPORTE FROM WS-LINEA-REPORTE AFTER PAGE.                  
106500                                                                          
106600     MOVE WS-LINE2 TO REG-REPORTE.                                        
106700     WRITE REG-REPORTE AFTER 1.                                           
106800                                                                          
106900 7100-REPORTE-TITULOS-F. EXIT.                                            
107000                                                                          
107100*-----------------------------------------------------------------        
107200 7200-REPORTE-TOTALES-I.                                                  
107300                                                                          
107400     MOVE SPACES TO WS-LINEA-REPORTE.                                     
107500     MOVE 'SEITEN GESAMT............:' TO WS-TOT-ETIQUETA.                
107600     MOVE WS-TOTAL-PAGINAS              TO WS-TOT-VALOR.                  
107700     WRITE REG-REPORTE FROM WS-LINEA-REPORTE AFTER 1.                     
107800                                                                          
107900     MOVE SPACES TO WS-LINEA-REPORTE.                                     
108000     MOVE 'STANDARD-PAKETE..........:' TO WS-TOT-ETIQUETA.                
108100     MOVE WS-CANT-STD                   TO WS-TOT-VALOR.                  
108200     WRITE REG-REPORTE FROM WS-LINEA-REPORTE AFTER 1.                     
108300                                                                          
108400     MOVE SPACES TO WS-LINEA-REPORTE.                                     
108500     MOVE 'SONDERFAELLE.............:' TO WS-TOT-ETIQUETA.                
108600     MOVE WS-CANT-SONDER                 TO WS-TOT-VALOR.                 
108700     WRITE REG-REPORTE FROM WS-LINEA-REPORTE AFTER 1.                     
108800                                                                          
108900     MOVE SPACES TO WS-LINEA-REPORTE.                                     
109000     MOVE 'DECKBLAETTER STANDARD....:' TO WS-TOT-ETIQUETA.                
109100     MOVE WS-COVER-STD                   TO WS-TOT-VALOR.                 
109200     WRITE REG-REPORTE FROM WS-LINEA-REPORTE AFTER 1.                     
109300                                                                          
109400     MOVE SPACES TO WS-LINEA-REPORTE.                                     
109500     MOVE 'DECKBLAETTER SONDERFALL..:' TO WS-TOT-ETIQUETA.                
109600     MOVE WS-COVER-SONDER                 TO WS-TOT-VALOR.                
109700     WRITE REG-REPORTE FROM WS-LINEA-REPORTE AFTER 1.                     
109800                                                                          
109900     MOVE SPACES TO WS-LINEA-REPORTE.                                     
110000     MOVE 'KATASTER-AKZ.............:' TO WS-TOTAKZ-ETIQUETA.             
110100     MOVE WS-AKZ-DOMINANTE                TO WS-TOTAKZ-VALOR.             
110200     WRITE REG-REPORTE FROM WS-LINEA-REPORTE AFTER 1.                     
110300                                                                          
110400     MOVE SPACES TO WS-LINEA-REPORTE.                                     
110500     MOVE 'AKZ-KORREKTUREN..........:' TO WS-TOT-ETIQUETA.                
110600     MOVE WS-AKZ-MISMATCH                 TO WS-TOT-VALOR.                
110700     WRITE REG-REPORTE FROM WS-LINEA-REPORTE AFTER 1.                     
110800                                                                          
110900     MOVE WS-LINE2 TO REG-REPORTE.                                        
111000     WRITE REG-REPORTE AFTER 1.                                           
111100                                                                          
111200 7200-REPORTE-TOTALES-F. EXIT.                                            
111300                                                                          
111400*-----------------------------------------------------------------        
111500 7300-REPORTE-DETALLE-STD-I.                                              
111600                                                                          
111700     MOVE TO-PAQ-IDX (IX-ORD) TO WS-PAQ-SEL.                              
111800     MOVE SPACES TO WS-LINEA-REPORTE.                                     
111900     MOVE 'PAKET '    TO WS-DET-ETQ-PAQ.                                  
112000     MOVE IX-ORD      TO WS-DET-PAQ-NRO.                                  
112100     MOVE 'GB-BLATT ' TO WS-DET-ETQ-GB.                                   
112200     MOVE TQ-GBBLA (WS-PAQ-SEL) TO WS-DET-GBBLA.                          
112300     MOVE 'FFN '      TO WS-DET-ETQ-FFN.                                  
112400     MOVE TQ-FFN   (WS-PAQ-SEL) TO WS-DET-FFN.                            
112500     MOVE 'SEITEN '   TO WS-DET-ETQ-SEITEN.                               
112600     MOVE TQ-CANT-PAG (WS-PAQ-SEL) TO WS-DET-CANT-PAG.                    
112700     WRITE REG-REPORTE FROM WS-LINEA-REPORTE AFTER 1.                     
112800                                                                          
112900 7300-REPORTE-DETALLE-STD-F. EXIT.                                        
113000                                                                          
113100*-----------------------------------------------------------------        
113200 7400-REPORTE-DETALLE-SONDER-I.                                           
113300                                                                          
113400     IF TQ-ES-SONDERFALL (IX-PAQ)                                         
113500        MOVE SPACES TO WS-LINEA-REPORTE                                   
113600        MOVE 'PAKET '    TO WS-SON-ETQ-PAQ                                
113700        MOVE IX-PAQ      TO WS-SON-PAQ-NRO                                
113800        MOVE 'GB-BLATT ' TO WS-SON-ETQ-GB                                 
113900        MOVE TQ-GBBLA (IX-PAQ) TO WS-SON-GBBLA                            
114000        MOVE 'FFN '      TO WS-SON-ETQ-FFN                                
114100        MOVE TQ-FFN   (IX-PAQ) TO WS-SON-FFN                              
114200        MOVE 'SEITEN '   TO WS-SON-ETQ-SEITEN                             
114300        MOVE TQ-CANT-PAG (IX-PAQ) TO WS-SON-CANT-PAG                      
114400        MOVE 'GRUND: '   TO WS-SON-ETQ-RAZON                              
114500        PERFORM 7450-TEXTO-RAZON-I THRU 7450-TEXTO-RAZON-F                
114600        WRITE REG-REPORTE FROM WS-LINEA-REPORTE AFTER 1                   
114700     END-IF.                                                              
114800                                                                          
114900 7400-REPORTE-DETALLE-SONDER-F. EXIT.                                     
115000                                                                          
115100*-----------------------------------------------------------------        
115200 7450-TEXTO-RAZON-I.                                                      
115300                                                                          
115400     EVALUATE TQ-RAZON (IX-PAQ)                                           
115500        WHEN '1'                                                          
115600           MOVE 'FFN FEHLT' TO WS-SON-RAZON-TXT                           
115700        WHEN '2'                                                          
115800           MOVE 'GB-BLATT FEHLT' TO WS-SON-RAZON-TXT                      
115900        WHEN '3'                                                          
116000           MOVE 'GB-BLATT UNEINDEUTIG' TO WS-SON-RAZON-TXT                
116100        WHEN '4'                                                          
116200           MOVE 'SEQ FEHLER' TO WS-SON-RAZON-TXT                          
116300        WHEN OTHER                                                        
116400           MOVE SPACES TO WS-SON-RAZON-TXT                                
116500     END-EVALUATE.                                                        
116600                                                                          
116700 7450-TEXTO-RAZON-F. EXIT.                                                
116800                                                                          
116900*-----------------------------------------------------------------        
117000 9999-FINAL-I.                                                            
117100                                                                          
117200     DISPLAY ' '.                                                         
117300     DISPLAY '**********************************************'.            
117400     DISPLAY 'PAGINAS LEIDAS       = ' WS-TOTAL-PAGINAS.                  
117500     DISPLAY 'PAQUETES STANDARD    = ' WS-CANT-STD.                       
117600     DISPLAY 'PAQUETES SONDERFALL  = ' WS-CANT-SONDER.                    
117700     DISPLAY 'AKZ-KORREKTUREN      = ' WS-AKZ-MISMATCH.                   
117800     DISPLAY 'KATASTER-AKZ         = ' WS-AKZ-DOMINANTE.                  
117900                                                                          
118000     CLOSE PAGES-IN.                                                      
118100     IF FS-PAGES-IN IS NOT EQUAL '00'                                     
118200        DISPLAY '* ERROR EN CLOSE PAGES-IN = ' FS-PAGES-IN                
118300        MOVE 9999 TO RETURN-CODE                                          
118400     END-IF.                                                              
118500                                                                          
118600     CLOSE STANDARD-OUT.                                                  
118700     IF FS-STANDARD IS NOT EQUAL '00'                                     
118800        DISPLAY '* ERROR EN CLOSE STANDARD-OUT = ' FS-STANDARD            
118900        MOVE 9999 TO RETURN-CODE                                          
119000     END-IF.                                                              
119100                                                                          
119200     CLOSE SONDER-OUT.                                                    
119300     IF FS-SONDER IS NOT EQUAL '00'                                       
119400        DISPLAY '* ERROR EN CLOSE SONDER-OUT = ' FS-SONDER                
119500        MOVE 9999 TO RETURN-CODE                                          
119600     END-IF.                                                              
119700                                                                          
119800     CLOSE COMBINED-OUT.                                                  
119900     IF FS-COMBINED IS NOT EQUAL '00'                                     
120000        DISPLAY '* ERROR EN CLOSE COMBINED-OUT = ' FS-COMBINED            
120100        MOVE 9999 TO RETURN-CODE                                          
120200     END-IF.                                                              
120300                                                                          
120400     CLOSE REPORT-OUT.                                                    
120500     IF FS-REPORTE IS NOT EQUAL '00'                                      
120600        DISPLAY '* ERROR EN CLOSE REPORT-OUT = ' FS-REPORTE               
120700        MOVE 9999 TO RETURN-CODE                                          
120800     END-IF.                                                              
120900                                                                          
121000 9999-FINAL-F. EXIT.                                                      
