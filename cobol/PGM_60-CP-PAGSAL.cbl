000100* PGM_60-CP-PAGSAL                                                        
000200****************************************************************          
000300*    LAYOUT REGISTRO DE SALIDA - PAGINA U HOJA DE CARATULA     *          
000400*    COMUN A LOS TRES ARCHIVOS DE SALIDA: STANDARD-OUT,        *          
000500*    SONDER-OUT Y COMBINED-OUT. LARGO FIJO 80 BYTES.           *          
000600****************************************************************          
000700 01  SAL-REGISTRO.                                                        
000800*--- POSICION RELATIVA (01:01) TIPO DE REGISTRO -----------------         
000900*    D = DECKBLATT (CARATULA DE PAQUETE)                                  
001000*    P = PAGINA                                                           
001100     03  SAL-TIPO-REG        PIC X(01)    VALUE SPACE.                    
001200         88  SAL-ES-DECKBLATT              VALUE 'D'.                     
001300         88  SAL-ES-PAGINA                 VALUE 'P'.                     
001400*--- POSICION RELATIVA (02:01) STREAM DE SALIDA -----------------         
001500*    S = STANDARD     X = SONDERFALL                                      
001600     03  SAL-STREAM          PIC X(01)    VALUE SPACE.                    
001700         88  SAL-STREAM-STANDARD           VALUE 'S'.                     
001800         88  SAL-STREAM-SONDERFALL         VALUE 'X'.                     
001900*--- POSICION RELATIVA (03:04) NUMERO DE PAQUETE EN EL STREAM ---         
002000*    REINICIA EN 0001 POR CADA STREAM; REFLEJA ORDEN DE SALIDA.           
002100     03  SAL-PKG-NO          PIC 9(04)    VALUE ZEROS.                    
002200*--- POSICION RELATIVA (07:06) GB-BLATT DEL PAQUETE --------------        
002300*    000000 SI EL SONDERFALL NO TIENE GB-BLATT.                           
002400     03  SAL-GBBLA           PIC 9(06)    VALUE ZEROS.                    
002500*--- POSICION RELATIVA (13:12) FFN DEL PAQUETE ------------------         
002600*    BLANCOS SI EL PAQUETE NO TIENE FFN.                                  
002700     03  SAL-FFN             PIC X(12)    VALUE SPACES.                   
002800*--- POSICION RELATIVA (25:05) SECUENCIA ORIGINAL DE PAGINA ------        
002900*    00000 EN LOS REGISTROS DE CARATULA (DECKBLATT).                      
003000     03  SAL-SEQ             PIC 9(05)    VALUE ZEROS.                    
003100*--- POSICION RELATIVA (30:17) AKZ EFECTIVO (LUEGO DE CORREGIR) --        
003200     03  SAL-AKZ             PIC X(17)    VALUE SPACES.                   
003300*--- POSICION RELATIVA (47:01) MARCA DE CORRECCION DE AKZ --------        
003400*    K = EL AKZ DE ESTA PAGINA FUE CORREGIDO AL DOMINANTE.                
003500     03  SAL-AKZ-FLAG        PIC X(01)    VALUE SPACE.                    
003600         88  SAL-AKZ-CORREGIDO             VALUE 'K'.                     
003700*--- POSICION RELATIVA (48:33) SIN USO ------------------------           
003800     03  FILLER              PIC X(33)    VALUE SPACES.                   
