000100* PGM_60-CP-PAGIDX                                                        
000200****************************************************************          
000300*    LAYOUT REGISTRO DE ENTRADA - INDICE DE PAGINAS            *          
000400*    SISTEMA: CLASIFICACION Y ORDENAMIENTO DE EXPEDIENTES       *         
000500*              CATASTRALES (KATASTER-SORTER)                   *          
000600*    ARCHIVO PAGES-IN - LARGO FIJO 80 BYTES                    *          
000700*    UN REGISTRO POR CADA PAGINA DIGITALIZADA DEL EXPEDIENTE,  *          
000800*    EN EL ORDEN ORIGINAL DE PAGINACION (FORTFUHRUNGSFALL).    *          
000900****************************************************************          
001000 01  PGX-REGISTRO.                                                        
001100*--- POSICION RELATIVA (01:05) NUMERO DE PAGINA ORIGINAL ------           
001200*    ASCENDENTE DESDE 1. SI NO VIENE ASCENDENTE EL PAQUETE                
001300*    QUEDA COMO SONDERFALL (VER 2100-LEER-PAGINA-I).                      
001400     03  PGX-SEQ             PIC 9(05)    VALUE ZEROS.                    
001500*--- POSICION RELATIVA (06:12) FORTFUHRUNGSFALLNUMMER (FFN) ----          
001600*    NUMERICO, JUSTIFICADO A DERECHA, RELLENO DE CEROS.                   
001700*    TODO BLANCOS = FFN FALTANTE.                                         
001800     03  PGX-FFN             PIC X(12)    VALUE SPACES.                   
001900*--- POSICION RELATIVA (18:06) GRUNDBUCHBLATT (GB-BLATT) -------          
002000*    000000 = FALTANTE / DESCONOCIDO.                                     
002100     03  PGX-GBBLA           PIC 9(06)    VALUE ZEROS.                    
002200*--- POSICION RELATIVA (24:17) ANTRAGSKENNZEICHEN (AKZ) --------          
002300*    EJ. AKZ-2026-0001-XYZ. BLANCOS = FALTANTE.                           
002400     03  PGX-AKZ             PIC X(17)    VALUE SPACES.                   
002500*--- POSICION RELATIVA (41:01) TIPO DE PAGINA ------------------          
002600*    H = HAUPTSEITE (PRIMERA PAGINA DEL EXPEDIENTE)                       
002700*    F = FOLGESEITE (PAGINA DE CONTINUACION)                              
002800     03  PGX-TIPO-PAG        PIC X(01)    VALUE SPACE.                    
002900         88  PGX-ES-HAUPTSEITE             VALUE 'H'.                     
003000         88  PGX-ES-FOLGESEITE             VALUE 'F'.                     
003100*--- POSICION RELATIVA (42:39) SIN USO --------------------------         
003200     03  FILLER              PIC X(39)    VALUE SPACES.                   
