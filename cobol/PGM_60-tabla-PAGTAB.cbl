000100* PGM_60-TABLA-PAGTAB                                                     
000200****************************************************************          
000300*    TABLAS EN MEMORIA PARA EL ARMADO Y ORDENAMIENTO DE        *          
000400*    PAQUETES DEL KATASTER-SORTER.  NO SE USA SORT NI ACCESO   *          
000500*    INDEXADO; EL ORDENAMIENTO DE PAQUETES STANDARD SE HACE    *          
000600*    POR INSERCION SOBRE LA TABLA TAB-ORD.                     *          
000700****************************************************************          
000800*--- LIMITES DE TABLA (DESBORDE = ABORTA LA CORRIDA) -----------          
000900 77  WS-MAX-PAGINAS          PIC 9(05) COMP  VALUE 9999.                  
001000 77  WS-MAX-PAQUETES         PIC 9(04) COMP  VALUE 1000.                  
001100 77  WS-MAX-AKZVAL           PIC 9(04) COMP  VALUE 0200.                  
001200*                                                                         
001300*--------------------------------------------------------------           
001400*    TAB-PAG - UNA ENTRADA POR PAGINA LEIDA DE PAGES-IN.       *          
001500*    EL INDICE DE LA TABLA ES EL ORDEN FISICO DE LECTURA       *          
001600*    (WS-TOTAL-PAGINAS), NO EL VALOR DE PGX-SEQ, PORQUE ESTE   *          
001700*    PUEDE VENIR NO NUMERICO O NO ASCENDENTE (SONDERFALL).     *          
001800*--------------------------------------------------------------           
001900 01  TAB-PAGINAS.                                                         
002000     03  TAB-PAG             OCCURS 9999 TIMES                            
002100                              INDEXED BY IX-PAG.                          
002200         05  TP-SEQ          PIC 9(05).                                   
002300         05  TP-FFN          PIC X(12).                                   
002400         05  TP-GBBLA        PIC 9(06).                                   
002500         05  TP-AKZ-ORIG     PIC X(17).                                   
002600         05  TP-AKZ-EFEC     PIC X(17).                                   
002700         05  TP-TIPO-PAG     PIC X(01).                                   
002800         05  TP-FLAG-K       PIC X(01).                                   
002900         05  TP-PAQ-NRO      PIC 9(04) COMP.                              
003000         05  FILLER          PIC X(08).                                   
003100*                                                                         
003200*--------------------------------------------------------------           
003300*    TAB-PAQ - UNA ENTRADA POR PAQUETE (CORRIDA DE PAGINAS     *          
003400*    CON LA MISMA FFN). SE LLENA AL VUELO DURANTE LA LECTURA   *          
003500*    Y SE CIERRA EN CADA CORTE DE PAQUETE.                     *          
003600*--------------------------------------------------------------           
003700 01  TAB-PAQUETES.                                                        
003800     03  TAB-PAQ             OCCURS 1000 TIMES                            
003900                              INDEXED BY IX-PAQ.                          
004000*        FFN DEL PAQUETE Y BANDERA DE PRESENCIA (S/N)                     
004100         05  TQ-FFN          PIC X(12).                                   
004200         05  TQ-FFN-OK       PIC X(01).                                   
004300             88  TQ-FFN-PRESENTE           VALUE 'S'.                     
004400             88  TQ-FFN-FALTANTE           VALUE 'N'.                     
004500*        GB-BLATT UNICO DEL PAQUETE Y CANTIDAD DE VALORES                 
004600*        DISTINTOS VISTOS (TOPE EN 2 - SOLO INTERESA SI HUBO              
004700*        MAS DE UNO PARA DECIDIR SONDERFALL)                              
004800         05  TQ-GBBLA        PIC 9(06).                                   
004900         05  TQ-GB-DISTINT   PIC 9(01) COMP.                              
005000         05  TQ-SEQ-ERR      PIC X(01).                                   
005100             88  TQ-HUBO-ERROR-SEQ         VALUE 'S'.                     
005200*        RANGO FISICO (INDICE DE TAB-PAG) DE LAS PAGINAS DE               
005300*        ESTE PAQUETE - NO ES EL VALOR DE PGX-SEQ.                        
005400         05  TQ-PRIMER-IDX   PIC 9(05) COMP.                              
005500         05  TQ-ULTIMO-IDX   PIC 9(05) COMP.                              
005600         05  TQ-CANT-PAG     PIC 9(05) COMP.                              
005700*        S = STANDARD   X = SONDERFALL                                    
005800         05  TQ-TIPO         PIC X(01).                                   
005900             88  TQ-ES-STANDARD            VALUE 'S'.                     
006000             88  TQ-ES-SONDERFALL          VALUE 'X'.                     
006100*        RAZON DE SONDERFALL: 1=FFN FEHLT 2=GB-BLATT FEHLT                
006200*        3=GB-BLATT UNEINDEUTIG 4=SEQ FEHLER                              
006300         05  TQ-RAZON        PIC X(01).                                   
006400         05  FILLER          PIC X(10).                                   
006500*                                                                         
006600*--------------------------------------------------------------           
006700*    TAB-AKZ - FRECUENCIA DE CADA VALOR DE AKZ NO BLANCO       *          
006800*    VISTO EN LA CORRIDA, PARA DETERMINAR EL AKZ DOMINANTE.    *          
006900*--------------------------------------------------------------           
007000*    LIMITADA A WS-CANT-AKZVAL PARA QUE EL BARRIDO DE 2400/2410           
007100*    NO RECORRA ENTRADAS TODAVIA NO CARGADAS.                             
007200 01  TAB-AKZVAL.                                                          
007300     03  TAB-AKZ             OCCURS 1 TO 0200 TIMES                       
007400                              DEPENDING ON WS-CANT-AKZVAL                 
007500                              INDEXED BY IX-AKZ.                          
007600         05  TA-VALOR        PIC X(17).                                   
007700         05  TA-CANTIDAD     PIC 9(05) COMP.                              
007800         05  FILLER          PIC X(08).                                   
007900*                                                                         
008000*--------------------------------------------------------------           
008100*    TAB-ORD - ORDEN DE SALIDA DE LOS PAQUETES STANDARD.       *          
008200*    CADA ENTRADA APUNTA (POR INDICE) A TAB-PAQ.               *          
008300*--------------------------------------------------------------           
008400 01  TAB-ORDEN-ESTANDAR.                                                  
008500     03  TAB-ORD             OCCURS 1000 TIMES                            
008600                              INDEXED BY IX-ORD.                          
008700         05  TO-PAQ-IDX      PIC 9(04) COMP.                              
008800         05  FILLER          PIC X(04).                                   
